000100******************************************************************
000200*              COPYBOOK  RGRESW  -  RESULTADO DE EVALUACION      *
000300*--------------------------------------------------------------*
000400*  UN REGISTRO DE SALIDA POR CADA ALTA QUE PASO LA VALIDACION   *
000500*  DE SINTAXIS.  LLEVA EL PUNTAJE DE RIESGO Y LAS BANDERAS DE   *
000600*  CADA CAPA DE EVALUACION.  LONGITUD 200 (CON RELLENO PARA     *
000700*  FUTURAS BANDERAS, SEGUN COSTUMBRE DEL DEPARTAMENTO).         *
000800******************************************************************
000900 01  REG-RESULTADO.
001000*        CORREO ORIGINAL, TAL COMO SE RECIBIO
001100     05  RS-EMAIL                  PIC X(60).
001200*        CORREO NORMALIZADO (SIN EL ALIAS DESPUES DEL "+")
001300     05  RS-NORM-EMAIL             PIC X(60).
001400*        PUNTAJE FINAL DE RIESGO, 0-100
001500     05  RS-SCORE                  PIC 9(03).
001600*        NIVEL DE RIESGO
001700     05  RS-LEVEL                  PIC X(06).
001800         88  RS-NIVEL-BAJO                  VALUE 'LOW   '.
001900         88  RS-NIVEL-MEDIO                 VALUE 'MEDIUM'.
002000         88  RS-NIVEL-ALTO                  VALUE 'HIGH  '.
002100*        ACCION RECOMENDADA SOBRE LA ALTA
002200     05  RS-ACTION                 PIC X(09).
002300         88  RS-ACCION-PERMITE              VALUE 'ALLOW    '.
002400         88  RS-ACCION-DESAFIA              VALUE 'CHALLENGE'.
002500         88  RS-ACCION-BLOQUEA               VALUE 'BLOCK    '.
002600*        BANDERAS Y-N DE CADA CAPA DE EVALUACION
002700     05  RS-DISPOSABLE             PIC X(01).
002800     05  RS-MX-FOUND               PIC X(01).
002900*        ENTROPIA DE SHANNON DE LA PARTE LOCAL, 2 DECIMALES
003000     05  RS-ENTROPY                PIC 9(01)V99.
003100     05  RS-VELOCITY               PIC X(01).
003200     05  RS-ALIAS                  PIC X(01).
003300     05  RS-VPN                    PIC X(01).
003400     05  RS-PROXY                  PIC X(01).
003500     05  RS-DATACENTER             PIC X(01).
003600     05  RS-NEW-DOMAIN             PIC X(01).
003700*        EDAD DEL DOMINIO EN DIAS, 99999 = DESCONOCIDA
003800     05  RS-AGE-DAYS               PIC 9(05).
003900*        PATRON SOSPECHOSO DETECTADO, O BLANCOS
004000     05  RS-PATTERN                PIC X(17).
004100         88  RS-PATRON-SECUENCIAL    VALUE 'SEQUENTIAL       '.
004200         88  RS-PATRON-SUFIJO        VALUE 'NUMBER_SUFFIX    '.
004300         88  RS-PATRON-SIMILAR       VALUE
004400                                  'SIMILAR_TO_RECENT'.
004500*        RELLENO PARA BANDERAS FUTURAS (VER BITACORA DE CAMBIOS)
004600     05  FILLER                    PIC X(29).
