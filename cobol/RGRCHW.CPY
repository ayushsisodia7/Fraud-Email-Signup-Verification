000100******************************************************************
000200*              COPYBOOK  RGRCHW  -  RECHAZO DE SINTAXIS          *
000300*--------------------------------------------------------------*
000400*  UN REGISTRO POR CADA ALTA QUE NO PASO LA VALIDACION DE       *
000500*  SINTAXIS DE CORREO.  NO SE EVALUA RIESGO SOBRE ESTOS.        *
000600*  LONGITUD FIJA 90.                                            *
000700******************************************************************
000800 01  REG-RECHAZO.
000900*        CORREO ORIGINAL QUE NO PASO LA VALIDACION
001000     05  RJ-EMAIL                  PIC X(60).
001100*        MOTIVO DEL RECHAZO, TEXTO LIBRE
001200     05  RJ-REASON                 PIC X(30).
