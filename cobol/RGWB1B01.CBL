000100******************************************************************
000200* FECHA       : 14/03/1994                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : BANCA ELECTRONICA / ALTAS POR INTERNET           *
000500* PROGRAMA    : RGWB1B01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EVALUA EL RIESGO DE FRAUDE DE LAS SOLICITUDES DE *
000800*             : ALTA DE CLIENTES RECIBIDAS POR EL CANAL DE       *
000900*             : INSCRIPCION REMOTA, ASIGNA UN PUNTAJE Y          *
001000*             : CLASIFICA CADA SOLICITUD EN BAJO/MEDIO/ALTO      *
001100* ARCHIVOS    : SIGNUP=E,DESCART=E,DOMREG=E,IPINTEL=E,RESULT=S   *
001200*             : RECHAZO=S,REPORTE=S                              *
001300* ACCION (ES) : E=EVALUAR, R=REPORTE                             *
001400* INSTALADO   : 14/03/1994                                       *
001500* BPM/RATIONAL: 100423                                           *
001600* NOMBRE      : EVALUACION DE RIESGO DE FRAUDE EN ALTAS WEB      *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    RGWB1B01.
002100 AUTHOR.        ERICK RAMIREZ.
002200 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
002300 DATE-WRITTEN.  14 MARZO 1994.
002400 DATE-COMPILED.
002500 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
002600******************************************************************
002700*                B I T A C O R A   D E   C A M B I O S           *
002800******************************************************************
002900* 14/03/1994 PEDR ORIGINAL - EVALUA SOLICITUDES DE ENROLAMIENTO  *PEDR1994
003000*            AL SERVICIO DE BANCA POR MODEM (ALTAS REMOTAS)     *
003100* 22/07/1994 PEDR TK-0042 - SE AGREGA CONTADOR DE VELOCIDAD POR  *PEDR1994
003200*            TERMINAL DE ORIGEN PARA DETECTAR ALTAS MASIVAS      *
003300* 10/01/1995 PEDR TK-0077 - SE AGREGA VALIDACION DE FORMATO DE   *PEDR1995
003400*            CORREO ELECTRONICO PARA AVISOS DE CONFIRMACION      *
003500* 03/05/1996 PEDR TK-0125 - SERVICIO PASA A CANAL INTERNET; SE   *PEDR1996
003600*            SEPARA EL CORREO EN PARTE LOCAL Y DOMINIO           *
003700* 18/11/1996 PEDR TK-0140 - SE AGREGA LISTA DE DOMINIOS DE       *PEDR1996
003800*            CORREO DESECHABLE PARA RECHAZAR ALTAS FICTICIAS     *
003900* 09/08/1997 LMO  TK-0198 - SE AGREGA CONSULTA A REGISTRO DE     *LMO 1997
004000*            DOMINIOS (MX) EN REEMPLAZO DE VERIFICACION MANUAL   *
004100* 14/02/1998 LMO  TK-0210 - SE AGREGA EDAD DE DOMINIO TOMADA DE  *LMO 1998
004200*            LA FECHA DE REGISTRO PARA DETECTAR DOMINIOS NUEVOS  *
004300* 01/12/1998 LMO  Y2K-001 - AMPLIACION DE CAMPOS DE FECHA A 4    *LMO 1998
004400*            DIGITOS DE ANIO (PROYECTO AJUSTE DE SIGLO)          *
004500* 15/01/1999 LMO  Y2K-002 - PRUEBAS DE CORTE DE ANIO 1999/2000   *LMO 1999
004600*            SOBRE EL CALCULO DE EDAD DE DOMINIO, SIN HALLAZGOS  *
004700* 20/03/2000 LMO  TK-0255 - SE AGREGA ARCHIVO DE INTELIGENCIA DE *LMO 2000
004800*            DIRECCION IP (PAIS/ORGANIZACION DE ORIGEN)          *
004900* 05/09/2001 PEDR TK-0301 - SE AGREGA CLASIFICACION DE IP POR    *PEDR2001
005000*            PALABRAS CLAVE (VPN/PROXY/DATACENTER)               *
005100* 11/04/2003 LMO  TK-0344 - SE AGREGA CALCULO DE ENTROPIA DE LA  *LMO 2003
005200*            PARTE LOCAL USANDO FUNCTION LOG (NUEVO COMPILADOR,  *
005300*            NO EXISTE FUNCION DE LOGARITMO BASE 2 EN LA VERSION *
005400*            INSTALADA)                                          *
005500* 02/10/2004 PEDR TK-0378 - SE AGREGA DETECCION DE PATRON        *PEDR2004
005600*            SECUENCIAL Y DE SUFIJO NUMERICO EN LA PARTE LOCAL   *
005700* 30/06/2005 LMO  TK-0402 - SE AGREGA COMPARACION DE SIMILITUD   *LMO 2005
005800*            CONTRA LAS ULTIMAS 100 ALTAS (DISTANCIA DE          *
005900*            LEVENSHTEIN) PARA DETECTAR ALTAS EN CADENA          *
006000* 17/02/2006 PEDR TK-0430 - SE SEPARAN LOS CONTADORES DE         *PEDR2006
006100*            VELOCIDAD POR IP Y POR DOMINIO                      *
006200* 22/08/2007 LMO  TK-0455 - SE REDISENA EL REPORTE DE CONTROL    *LMO 2007
006300*            DE FIN DE CORRIDA SEGUN NUEVO FORMATO DE AUDITORIA  *
006400* 09/01/2008 PEDR TK-0470 - SE REVISAN LAS BANDAS DE PUNTAJE Y   *PEDR2008
006500*            CLASIFICACION SEGUN POLITICA DE RIESGO VIGENTE      *
006600* 19/06/2009 LMO  TK-0488 - LAS TABLAS DE DESCARTABLES, DOMINIOS *LMO 2009
006700*            REGISTRADOS E IP DE INTELIGENCIA PASAN A BUSQUEDA   *
006800*            BINARIA (SEARCH ALL), YA QUE VIENEN ORDENADAS DESDE *
006900*            CARGA; SE LIBERA EL CAMPO WKS-NADA PARA LOS CICLOS  *
007000*            DE EXPLORACION QUE NO TIENEN CUERPO PROPIO          *
007100* 03/11/2009 PEDR TK-0493 - SE QUITA EL AREA DE PARAMETROS DE LA *PEDR2009
007200*            RUTINA DE ERRORES DE VSAM (PROGRAMA/ARCHIVO/ACCION/ *
007300*            LLAVE), QUE QUEDO SIN USO DESDE QUE EL PROCESO PASO *
007400*            A ARCHIVOS SECUENCIALES; SE QUITAN LOS INDICES      *
007500*            WKS-LMI/WKS-LMJ DE LA MATRIZ DE LEVENSHTEIN, YA QUE *
007600*            EL RECORRIDO USA WKS-LEV-I/WKS-LEV-J CON ARITMETICA *
007700* 25/03/2010 LMO  TK-0501 - SE QUITA LA MULTIPLICACION POR 2 QUE *LMO 2010
007800*            SOBRABA EN EL CALCULO DEL RATIO, PUES LA DISTANCIA  *
007900*            PONDERADA YA TRAE EL COSTO DOBLE DE SUSTITUCION Y   *
008000*            EL RATIO SALIA A LA MITAD DE LO CORRECTO.  SE       *
008100*            AGREGA RECORTE DE BLANCOS A LA IZQUIERDA EN LA      *
008200*            CARGA DE DESCARTABLES, PUES UNA LINEA CON SANGRIA   *
008300*            NO CALZABA CONTRA EL DOMINIO DE LA SOLICITUD        *
008400*            AUNQUE FUERA EL MISMO                               *
008500******************************************************************
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM.
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200     SELECT SIGNUP  ASSIGN TO SIGNUP
009300            FILE STATUS IS FS-SIGNUP.
009400     SELECT DESCART ASSIGN TO DESCART
009500            FILE STATUS IS FS-DESCART.
009600     SELECT DOMREG  ASSIGN TO DOMREG
009700            FILE STATUS IS FS-DOMREG.
009800     SELECT IPINTEL ASSIGN TO IPINTEL
009900            FILE STATUS IS FS-IPINTEL.
010000     SELECT RESULT  ASSIGN TO RESULT
010100            FILE STATUS IS FS-RESULT.
010200     SELECT RECHAZO ASSIGN TO RECHAZO
010300            FILE STATUS IS FS-RECHAZO.
010400     SELECT REPORTE ASSIGN TO REPORTE
010500            FILE STATUS IS FS-REPORTE.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900******************************************************************
011000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011100******************************************************************
011200*   TRANSACCION DE ALTA WEB (ENTRADA)
011300 FD  SIGNUP.
011400     COPY RGSIGW.
011500*   DOMINIOS DE CORREO DESECHABLE (ENTRADA, ORDENADO)
011600 FD  DESCART.
011700     COPY RGDESW.
011800*   REGISTRO DE DOMINIOS - MX Y FECHA DE CREACION (ENTRADA)
011900 FD  DOMREG.
012000     COPY RGDOMW.
012100*   INTELIGENCIA DE DIRECCION IP (ENTRADA, ORDENADO)
012200 FD  IPINTEL.
012300     COPY RGIPIW.
012400*   RESULTADO DE EVALUACION DE RIESGO (SALIDA)
012500 FD  RESULT.
012600     COPY RGRESW.
012700*   RECHAZOS DE SINTAXIS DE CORREO (SALIDA)
012800 FD  RECHAZO.
012900     COPY RGRCHW.
013000*   REPORTE DE CONTROL DE FIN DE CORRIDA (SALIDA, IMPRESION)
013100 FD  REPORTE.
013200     COPY RGREPW.
013300
013400 WORKING-STORAGE SECTION.
013500******************************************************************
013600*              VARIABLES DE FILE STATUS                          *
013700******************************************************************
013800 01  WKS-FS-STATUS.
013900     02  FS-SIGNUP                 PIC 9(02) VALUE ZEROES.
014000     02  FS-DESCART                PIC 9(02) VALUE ZEROES.
014100     02  FS-DOMREG                 PIC 9(02) VALUE ZEROES.
014200     02  FS-IPINTEL                PIC 9(02) VALUE ZEROES.
014300     02  FS-RESULT                 PIC 9(02) VALUE ZEROES.
014400     02  FS-RECHAZO                PIC 9(02) VALUE ZEROES.
014500     02  FS-REPORTE                PIC 9(02) VALUE ZEROES.
014600******************************************************************
014700*              INTERRUPTORES DE FIN DE ARCHIVO Y CONTROL         *
014800******************************************************************
014900 01  WKS-FLAGS.
015000     02  WKS-FIN-SIGNUP            PIC 9(01) VALUE ZEROES.
015100         88  FIN-SIGNUP                     VALUE 1.
015200     02  WKS-FIN-DESCART           PIC 9(01) VALUE ZEROES.
015300         88  FIN-DESCART                    VALUE 1.
015400     02  WKS-FIN-DOMREG            PIC 9(01) VALUE ZEROES.
015500         88  FIN-DOMREG                     VALUE 1.
015600     02  WKS-FIN-IPINTEL           PIC 9(01) VALUE ZEROES.
015700         88  FIN-IPINTEL                    VALUE 1.
015800     02  WKS-ES-VALIDO             PIC 9(01) VALUE ZEROES.
015900         88  CORREO-VALIDO                  VALUE 1.
016000         88  CORREO-INVALIDO                 VALUE 0.
016100     02  WKS-ENCONTRADO            PIC 9(01) VALUE ZEROES.
016200         88  TABLA-ENCONTRO                 VALUE 1.
016300     02  WKS-DOM-REGISTRO-SW       PIC 9(01) VALUE ZEROES.
016400         88  DOMINIO-REGISTRADO             VALUE 1.
016500     02  WKS-PAT-SECUENCIAL-SW     PIC 9(01) VALUE ZEROES.
016600         88  ES-SECUENCIAL                  VALUE 1.
016700     02  WKS-PAT-SUFIJO-SW         PIC 9(01) VALUE ZEROES.
016800         88  ES-SUFIJO                      VALUE 1.
016900     02  WKS-PAT-SIMILAR-SW        PIC 9(01) VALUE ZEROES.
017000         88  ES-SIMILAR                     VALUE 1.
017100     02  WKS-TODO-LETRAS-SW        PIC 9(01) VALUE ZEROES.
017200         88  TODO-LETRAS                    VALUE 1.
017300     02  WKS-EDAD-DESCONOCIDA-SW   PIC 9(01) VALUE ZEROES.
017400         88  EDAD-DESCONOCIDA               VALUE 1.
017500******************************************************************
017600*              FECHA DE CORRIDA (TOMADA DE SYSIN)                *
017700******************************************************************
017800 01  WKS-FECHA-CORRIDA             PIC 9(08) VALUE ZEROES.
017900 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
018000     02  WKS-ANIO-CORRIDA          PIC 9(04).
018100     02  WKS-MES-CORRIDA           PIC 9(02).
018200     02  WKS-DIA-CORRIDA           PIC 9(02).
018300 01  WKS-FECHA-IMPRESA             PIC X(10) VALUE SPACES.
018400******************************************************************
018500*              CONTADORES Y ACUMULADORES DE CONTROL              *
018600******************************************************************
018700 01  WKS-CONTADORES.
018800     02  WKS-CONT-DESCART-LEIDOS   PIC 9(07) COMP VALUE 0.
018900     02  WKS-CONT-DOMREG-LEIDOS    PIC 9(07) COMP VALUE 0.
019000     02  WKS-CONT-IPINTEL-LEIDOS   PIC 9(07) COMP VALUE 0.
019100     02  WKS-CONT-SIGNUP-LEIDOS    PIC 9(07) COMP VALUE 0.
019200     02  WKS-CONT-RECHAZADOS       PIC 9(07) COMP VALUE 0.
019300     02  WKS-CONT-ESCRITOS         PIC 9(07) COMP VALUE 0.
019400     02  WKS-CONT-BAJO             PIC 9(07) COMP VALUE 0.
019500     02  WKS-CONT-MEDIO            PIC 9(07) COMP VALUE 0.
019600     02  WKS-CONT-ALTO             PIC 9(07) COMP VALUE 0.
019700     02  WKS-CONT-VELOCIDAD        PIC 9(07) COMP VALUE 0.
019800     02  WKS-CONT-DESCART-HITS     PIC 9(07) COMP VALUE 0.
019900******************************************************************
020000*              CAMPOS PARA RECORTE DE BLANCOS A LA IZQUIERDA      *
020100*              DE LAS LINEAS DE CARGA DE DESCARTABLES             *
020200******************************************************************
020300 01  WKS-DESCART-DOM-AUX           PIC X(40) VALUE SPACES.
020400 01  WKS-DESCART-POS-INI           PIC 9(02) COMP VALUE 0.
020500******************************************************************
020600*              TAMANOS DE LAS TABLAS DE MEMORIA                  *
020700******************************************************************
020800 01  WKS-LONGITUDES-TABLA.
020900     02  WKS-DESCART-LONG          PIC 9(05) COMP VALUE 0.
021000     02  WKS-DOMREG-LONG           PIC 9(05) COMP VALUE 0.
021100     02  WKS-IPINTEL-LONG          PIC 9(05) COMP VALUE 0.
021200     02  WKS-VELOC-IP-LONG         PIC 9(05) COMP VALUE 0.
021300     02  WKS-VELOC-DOM-LONG        PIC 9(05) COMP VALUE 0.
021400     02  WKS-RECIENTES-LONG        PIC 9(03) COMP VALUE 0.
021500******************************************************************
021600*         TABLA DE DOMINIOS DESCARTABLES (ORDENADA)              *
021700******************************************************************
021800 01  WKS-TABLA-DESCARTABLES.
021900     02  WKS-DATOS-DESCART OCCURS 0 TO 5000 TIMES
022000                            DEPENDING ON WKS-DESCART-LONG
022100                            ASCENDING KEY WKS-DESCART-DOM
022200                            INDEXED BY WKS-DI.
022300         04  WKS-DESCART-DOM        PIC X(40).
022400******************************************************************
022500*         TABLA DE REGISTRO DE DOMINIOS (ORDENADA)               *
022600******************************************************************
022700 01  WKS-TABLA-DOMREG.
022800     02  WKS-DATOS-DOMREG  OCCURS 0 TO 5000 TIMES
022900                            DEPENDING ON WKS-DOMREG-LONG
023000                            ASCENDING KEY WKS-DOMREG-DOM
023100                            INDEXED BY WKS-GI.
023200         04  WKS-DOMREG-DOM          PIC X(40).
023300         04  WKS-DOMREG-MX           PIC X(01).
023400         04  WKS-DOMREG-FEC          PIC 9(08).
023500******************************************************************
023600*         TABLA DE INTELIGENCIA DE IP (ORDENADA)                 *
023700******************************************************************
023800 01  WKS-TABLA-IPINTEL.
023900     02  WKS-DATOS-IPINTEL OCCURS 0 TO 5000 TIMES
024000                            DEPENDING ON WKS-IPINTEL-LONG
024100                            ASCENDING KEY WKS-IPI-DIR
024200                            INDEXED BY WKS-II.
024300         04  WKS-IPI-DIR             PIC X(15).
024400         04  WKS-IPI-PAIS            PIC X(20).
024500         04  WKS-IPI-ORG             PIC X(40).
024600         04  WKS-IPI-ORG-MIN         PIC X(40).
024700******************************************************************
024800*    TABLAS DE VELOCIDAD POR IP Y POR DOMINIO (CRECEN EN CORRIDA)*
024900******************************************************************
025000 01  WKS-TABLA-VELOC-IP.
025100     02  WKS-DATOS-VELOC-IP OCCURS 0 TO 2000 TIMES
025200                            DEPENDING ON WKS-VELOC-IP-LONG
025300                            INDEXED BY WKS-VI.
025400         04  WKS-VIP-DIR             PIC X(15).
025500         04  WKS-VIP-CONTADOR        PIC 9(05) COMP.
025600 01  WKS-TABLA-VELOC-DOM.
025700     02  WKS-DATOS-VELOC-DOM OCCURS 0 TO 2000 TIMES
025800                            DEPENDING ON WKS-VELOC-DOM-LONG
025900                            INDEXED BY WKS-VD.
026000         04  WKS-VDM-DOM             PIC X(40).
026100         04  WKS-VDM-CONTADOR        PIC 9(05) COMP.
026200******************************************************************
026300*    TABLA DE LAS ULTIMAS 100 ALTAS NORMALIZADAS (MAS RECIENTE   *
026400*    PRIMERO) PARA LA PRUEBA DE SIMILITUD                        *
026500******************************************************************
026600 01  WKS-TABLA-RECIENTES.
026700     02  WKS-DATOS-RECIENTES OCCURS 100 TIMES
026800                            INDEXED BY WKS-RI.
026900         04  WKS-REC-EMAIL           PIC X(60).
027000******************************************************************
027100*    TABLA LITERAL DE PALABRAS CLAVE DE IP (VPN/PROXY/HOSTING)   *
027200*    SEGUNDA COLUMNA: 'S' SI LA PALABRA POR SI SOLA CALIFICA     *
027300*    COMO VPN/PROXY, 'N' SI SOLO CUENTA PARA DATACENTER          *
027400******************************************************************
027500 01  WKS-PALABRAS-CLAVE-LIT.
027600     02  FILLER  PIC X(23) VALUE 'vpn                 S03'.
027700     02  FILLER  PIC X(23) VALUE 'proxy               S05'.
027800     02  FILLER  PIC X(23) VALUE 'hosting             N07'.
027900     02  FILLER  PIC X(23) VALUE 'cloud               N05'.
028000     02  FILLER  PIC X(23) VALUE 'datacenter          N10'.
028100     02  FILLER  PIC X(23) VALUE 'amazon              N06'.
028200     02  FILLER  PIC X(23) VALUE 'google cloud        N12'.
028300     02  FILLER  PIC X(23) VALUE 'microsoft azure     N15'.
028400     02  FILLER  PIC X(23) VALUE 'digitalocean        N12'.
028500     02  FILLER  PIC X(23) VALUE 'ovh                 N03'.
028600     02  FILLER  PIC X(23) VALUE 'linode              N06'.
028700     02  FILLER  PIC X(23) VALUE 'vultr               N05'.
028800     02  FILLER  PIC X(23) VALUE 'hetzner             N07'.
028900 01  WKS-TABLA-PALABRAS-CLAVE REDEFINES WKS-PALABRAS-CLAVE-LIT.
029000     02  WKS-PALABRA-ENTRY OCCURS 13 TIMES INDEXED BY WKS-PI.
029100         04  WKS-PALABRA             PIC X(20).
029200         04  WKS-PALABRA-VPN         PIC X(01).
029300         04  WKS-PALABRA-LONG        PIC 9(02).
029400******************************************************************
029500*              CAMPOS DE TRABAJO PARA SEPARACION DE CORREO       *
029600******************************************************************
029700 01  WKS-CORREO-TRABAJO.
029800     02  WKS-LARGO-EMAIL           PIC 9(02) COMP VALUE 0.
029900     02  WKS-POS-ARROBA            PIC 9(02) COMP VALUE 0.
030000     02  WKS-CONT-ARROBA           PIC 9(02) COMP VALUE 0.
030100     02  WKS-CONT-PUNTOS           PIC 9(02) COMP VALUE 0.
030200     02  WKS-LARGO-LOCAL           PIC 9(02) COMP VALUE 0.
030300     02  WKS-LARGO-DOMINIO         PIC 9(02) COMP VALUE 0.
030400     02  WKS-LOCAL                 PIC X(64) VALUE SPACES.
030500     02  WKS-DOMINIO               PIC X(40) VALUE SPACES.
030600     02  WKS-POS-MAS               PIC 9(02) COMP VALUE 0.
030700     02  WKS-LOCAL-NORM            PIC X(64) VALUE SPACES.
030800     02  WKS-LARGO-LOCAL-NORM      PIC 9(02) COMP VALUE 0.
030900     02  WKS-NORM-EMAIL            PIC X(60) VALUE SPACES.
031000******************************************************************
031100*              CAMPOS DE TRABAJO PARA CALCULO DE ENTROPIA        *
031200******************************************************************
031300 01  WKS-ENTROPIA-TRABAJO.
031400     02  WKS-ENT-I                 PIC 9(02) COMP VALUE 0.
031500     02  WKS-ENT-J                 PIC 9(02) COMP VALUE 0.
031600     02  WKS-ENT-TABLA-LONG        PIC 9(02) COMP VALUE 0.
031700     02  WKS-ENT-FREQ OCCURS 64 TIMES INDEXED BY WKS-EI.
031800         04  WKS-ENT-FREQ-CHAR       PIC X(01).
031900         04  WKS-ENT-FREQ-CONT       PIC 9(02) COMP.
032000     02  WKS-ENT-PROB              PIC S9(01)V9(08) COMP.
032100     02  WKS-ENT-LOGP              PIC S9(03)V9(08) COMP.
032200     02  WKS-ENT-SIN-REDONDEO      PIC S9(03)V9(08) COMP VALUE 0.
032300     02  WKS-LN-2                  PIC S9(01)V9(08) COMP
032400                                    VALUE 0.69314718.
032500******************************************************************
032600*              CAMPOS DE TRABAJO PARA EVALUACION DE IP           *
032700******************************************************************
032800 01  WKS-IP-TRABAJO.
032900     02  WKS-OCTETO-2              PIC 9(02) COMP VALUE 0.
033000     02  WKS-IP-ES-PRIVADA-SW      PIC 9(01) VALUE 0.
033100         88  IP-ES-PRIVADA                  VALUE 1.
033200******************************************************************
033300*              CAMPOS DE TRABAJO PARA EDAD DE DOMINIO            *
033400******************************************************************
033500 01  WKS-EDAD-TRABAJO.
033600     02  WKS-FECHA-DOM-TRABAJO     PIC 9(08) VALUE 0.
033700     02  WKS-FECHA-DOM-TRABAJO-R REDEFINES WKS-FECHA-DOM-TRABAJO.
033800         04  WKS-ANIO-DOM            PIC 9(04).
033900         04  WKS-MES-DOM             PIC 9(02).
034000         04  WKS-DIA-DOM             PIC 9(02).
034100     02  WKS-EDAD-DIAS             PIC S9(06) COMP VALUE 0.
034200******************************************************************
034300*              CAMPOS DE TRABAJO PARA DETECCION DE PATRONES      *
034400******************************************************************
034500 01  WKS-PATRONES-TRABAJO.
034600     02  WKS-PAT-I                 PIC 9(02) COMP VALUE 0.
034700     02  WKS-PAT-J                 PIC 9(02) COMP VALUE 0.
034800     02  WKS-PAT-LIMPIO            PIC X(64) VALUE SPACES.
034900     02  WKS-PAT-LARGO-LIMPIO      PIC 9(02) COMP VALUE 0.
035000     02  WKS-PAT-DIGITOS-FINALES   PIC 9(02) COMP VALUE 0.
035100******************************************************************
035200*              CAMPOS DE TRABAJO PARA DISTANCIA DE LEVENSHTEIN   *
035300******************************************************************
035400 01  WKS-LEVENSHTEIN-TRABAJO.
035500     02  WKS-LEV-A                 PIC X(60) VALUE SPACES.
035600     02  WKS-LEV-B                 PIC X(60) VALUE SPACES.
035700     02  WKS-LEV-LARGO-A           PIC 9(02) COMP VALUE 0.
035800     02  WKS-LEV-LARGO-B           PIC 9(02) COMP VALUE 0.
035900     02  WKS-LEV-I                 PIC 9(02) COMP VALUE 0.
036000     02  WKS-LEV-J                 PIC 9(02) COMP VALUE 0.
036100     02  WKS-LEV-COSTO-SUST        PIC 9(01) COMP VALUE 0.
036200     02  WKS-LEV-MINIMO            PIC 9(03) COMP VALUE 0.
036300     02  WKS-LEV-DISTANCIA         PIC 9(03) COMP VALUE 0.
036400     02  WKS-LEV-RATIO             PIC 9(01)V9(04) COMP VALUE 0.
036500     02  WKS-LEV-RATIO-MAX         PIC 9(01)V9(04) COMP VALUE 0.
036600     02  WKS-LEV-MATRIZ OCCURS 61 TIMES.
036700         04  WKS-LEV-FILA OCCURS 61 TIMES.
036800             06  WKS-LEV-VALOR        PIC 9(03) COMP.
036900     02  WKS-LEV-MATRIZ-PLANA REDEFINES WKS-LEV-MATRIZ.
037000         04  WKS-LEV-VALOR-PLANO PIC 9(03) COMP
037100                                  OCCURS 3721 TIMES.
037200******************************************************************
037300*              PUNTAJE Y CAMPOS DE SALIDA DE LA EVALUACION       *
037400******************************************************************
037500 01  WKS-EVALUACION.
037600     02  WKS-SCORE                 PIC 9(03) COMP VALUE 0.
037700     02  WKS-DISPOSABLE-F          PIC X(01) VALUE 'N'.
037800     02  WKS-MX-FOUND-F            PIC X(01) VALUE 'Y'.
037900     02  WKS-ENTROPY-F             PIC 9(01)V99 VALUE 0.
038000     02  WKS-VELOCITY-F            PIC X(01) VALUE 'N'.
038100     02  WKS-ALIAS-F               PIC X(01) VALUE 'N'.
038200     02  WKS-VPN-F                 PIC X(01) VALUE 'N'.
038300     02  WKS-PROXY-F               PIC X(01) VALUE 'N'.
038400     02  WKS-DATACENTER-F          PIC X(01) VALUE 'N'.
038500     02  WKS-NEW-DOMAIN-F          PIC X(01) VALUE 'N'.
038600     02  WKS-AGE-DAYS-F            PIC 9(05) VALUE 99999.
038700     02  WKS-PATTERN-F             PIC X(17) VALUE SPACES.
038800******************************************************************
038900*              MOTIVO DE RECHAZO DE SINTAXIS                     *
039000******************************************************************
039100 77  WKS-MOTIVO-RECHAZO           PIC X(30) VALUE SPACES.
039200******************************************************************
039300*              CAMPO AUXILIAR VACIO (CICLOS SIN CUERPO PROPIO)   *
039400******************************************************************
039500 77  WKS-NADA                     PIC X(01) VALUE SPACE.
039600
039700 PROCEDURE DIVISION.
039800******************************************************************
039900*               S E C C I O N    P R I N C I P A L               *
040000******************************************************************
040100 000-MAIN SECTION.
040200     PERFORM 100-APERTURA-ARCHIVOS
040300     PERFORM 110-CARGA-DOMINIOS-DESCARTABLES
040400     PERFORM 120-CARGA-REGISTRO-DOMINIOS
040500     PERFORM 130-CARGA-INTEL-IP
040600     PERFORM 200-LEE-SIGNUP
040700     PERFORM 205-PROCESA-TRANSACCIONES
040800             UNTIL FIN-SIGNUP
040900     PERFORM 800-ESTADISTICAS
041000     PERFORM 900-CIERRA-ARCHIVOS
041100     STOP RUN.
041200 000-MAIN-E. EXIT.
041300
041400 100-APERTURA-ARCHIVOS SECTION.
041500     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
041600     MOVE  WKS-DIA-CORRIDA  TO   WKS-FECHA-IMPRESA(1:2)
041700     MOVE  '/'              TO   WKS-FECHA-IMPRESA(3:1)
041800     MOVE  WKS-MES-CORRIDA  TO   WKS-FECHA-IMPRESA(4:2)
041900     MOVE  '/'              TO   WKS-FECHA-IMPRESA(6:1)
042000     MOVE  WKS-ANIO-CORRIDA TO   WKS-FECHA-IMPRESA(7:4)
042100     OPEN INPUT  SIGNUP DESCART DOMREG IPINTEL
042200          OUTPUT RESULT RECHAZO REPORTE
042300     IF FS-SIGNUP NOT = 0 OR FS-DESCART  NOT = 0 OR
042400        FS-DOMREG NOT = 0 OR FS-IPINTEL  NOT = 0 OR
042500        FS-RESULT NOT = 0 OR FS-RECHAZO  NOT = 0 OR
042600        FS-REPORTE NOT = 0
042700        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVOS <<<'
042800                UPON CONSOLE
042900        DISPLAY '    SIGNUP  : ' FS-SIGNUP  UPON CONSOLE
043000        DISPLAY '    DESCART : ' FS-DESCART UPON CONSOLE
043100        DISPLAY '    DOMREG  : ' FS-DOMREG  UPON CONSOLE
043200        DISPLAY '    IPINTEL : ' FS-IPINTEL UPON CONSOLE
043300        DISPLAY '    RESULT  : ' FS-RESULT  UPON CONSOLE
043400        DISPLAY '    RECHAZO : ' FS-RECHAZO UPON CONSOLE
043500        DISPLAY '    REPORTE : ' FS-REPORTE UPON CONSOLE
043600        MOVE  91 TO RETURN-CODE
043700        STOP RUN
043800     END-IF.
043900 100-APERTURA-ARCHIVOS-E. EXIT.
044000******************************************************************
044100*     C A R G A   D E   D O M I N I O S   D E S C A R T A B L E S*
044200******************************************************************
044300 110-CARGA-DOMINIOS-DESCARTABLES SECTION.
044400     PERFORM 111-LEE-DESCARTABLE
044500     PERFORM 112-PROCESA-DESCARTABLE
044600             UNTIL FIN-DESCART.
044700 110-CARGA-DOMINIOS-DESCARTABLES-E. EXIT.
044800
044900 111-LEE-DESCARTABLE SECTION.
045000     READ DESCART
045100          AT END SET FIN-DESCART TO TRUE
045200     END-READ.
045300 111-LEE-DESCARTABLE-E. EXIT.
045400
045500 112-PROCESA-DESCARTABLE SECTION.
045600*        SE IGNORAN BLANCOS Y LINEAS QUE INICIAN CON '#'
045700     PERFORM 115-RECORTA-BLANCOS-DESCART
045800     IF DD-DOMAIN NOT = SPACES AND DD-DOMAIN(1:1) NOT = '#'
045900        INSPECT DD-DOMAIN CONVERTING
046000                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
046100             TO 'abcdefghijklmnopqrstuvwxyz'
046200        SET WKS-ENCONTRADO TO 0
046300        PERFORM 113-BUSCA-DESCARTABLE-DUP
046400        IF NOT TABLA-ENCONTRO
046500           ADD 1 TO WKS-DESCART-LONG
046600           MOVE DD-DOMAIN TO
046700                WKS-DESCART-DOM(WKS-DESCART-LONG)
046800           ADD 1 TO WKS-CONT-DESCART-LEIDOS
046900        END-IF
047000     END-IF
047100     PERFORM 111-LEE-DESCARTABLE.
047200 112-PROCESA-DESCARTABLE-E. EXIT.
047300
047400 115-RECORTA-BLANCOS-DESCART SECTION.
047500*        QUITA BLANCOS A LA IZQUIERDA ANTES DE EVALUAR LA LINEA, PARA
047600*        QUE UN DOMINIO INDENTADO NO QUEDE DESPLAZADO DENTRO DEL
047700*        CAMPO Y DEJE DE CALZAR CONTRA EL DOMINIO DE LA SOLICITUD
047800     MOVE SPACES TO WKS-DESCART-DOM-AUX
047900     MOVE 1 TO WKS-DESCART-POS-INI
048000     PERFORM 116-BUSCA-PRIMER-NO-BLANCO
048100             VARYING WKS-DESCART-POS-INI FROM 1 BY 1
048200             UNTIL WKS-DESCART-POS-INI > 40
048300                OR DD-DOMAIN(WKS-DESCART-POS-INI:1) NOT = SPACE
048400     IF WKS-DESCART-POS-INI <= 40
048500        MOVE DD-DOMAIN(WKS-DESCART-POS-INI:) TO WKS-DESCART-DOM-AUX
048600     END-IF
048700     MOVE WKS-DESCART-DOM-AUX TO DD-DOMAIN.
048800 115-RECORTA-BLANCOS-DESCART-E. EXIT.
048900
049000 116-BUSCA-PRIMER-NO-BLANCO SECTION.
049100     MOVE SPACE TO WKS-NADA.
049200 116-BUSCA-PRIMER-NO-BLANCO-E. EXIT.
049300
049400 113-BUSCA-DESCARTABLE-DUP SECTION.
049500*        EVITA CARGAR DOS VECES EL MISMO DOMINIO (DEDUPLICA)
049600     SET WKS-DI TO 1
049700     PERFORM 114-COMPARA-DESCARTABLE
049800             VARYING WKS-DI FROM 1 BY 1
049900             UNTIL WKS-DI > WKS-DESCART-LONG
050000                OR TABLA-ENCONTRO.
050100 113-BUSCA-DESCARTABLE-DUP-E. EXIT.
050200
050300 114-COMPARA-DESCARTABLE SECTION.
050400     IF WKS-DESCART-DOM(WKS-DI) = DD-DOMAIN
050500        SET TABLA-ENCONTRO TO TRUE
050600     END-IF.
050700 114-COMPARA-DESCARTABLE-E. EXIT.
050800******************************************************************
050900*     C A R G A   D E L   R E G I S T R O   D E   D O M I N I O S*
051000******************************************************************
051100 120-CARGA-REGISTRO-DOMINIOS SECTION.
051200     PERFORM 121-LEE-DOMREG
051300     PERFORM 122-PROCESA-DOMREG
051400             UNTIL FIN-DOMREG.
051500 120-CARGA-REGISTRO-DOMINIOS-E. EXIT.
051600
051700 121-LEE-DOMREG SECTION.
051800     READ DOMREG
051900          AT END SET FIN-DOMREG TO TRUE
052000     END-READ.
052100 121-LEE-DOMREG-E. EXIT.
052200
052300 122-PROCESA-DOMREG SECTION.
052400     IF DR-DOMAIN NOT = SPACES
052500        ADD 1 TO WKS-DOMREG-LONG
052600        MOVE DR-DOMAIN TO WKS-DOMREG-DOM(WKS-DOMREG-LONG)
052700        MOVE DR-MX-FLAG TO WKS-DOMREG-MX(WKS-DOMREG-LONG)
052800        MOVE DR-CREATE-DATE TO
052900             WKS-DOMREG-FEC(WKS-DOMREG-LONG)
053000        ADD 1 TO WKS-CONT-DOMREG-LEIDOS
053100     END-IF
053200     PERFORM 121-LEE-DOMREG.
053300 122-PROCESA-DOMREG-E. EXIT.
053400******************************************************************
053500*     C A R G A   D E   I N T E L I G E N C I A   D E   I P      *
053600******************************************************************
053700 130-CARGA-INTEL-IP SECTION.
053800     PERFORM 131-LEE-IPINTEL
053900     PERFORM 132-PROCESA-IPINTEL
054000             UNTIL FIN-IPINTEL.
054100 130-CARGA-INTEL-IP-E. EXIT.
054200
054300 131-LEE-IPINTEL SECTION.
054400     READ IPINTEL
054500          AT END SET FIN-IPINTEL TO TRUE
054600     END-READ.
054700 131-LEE-IPINTEL-E. EXIT.
054800
054900 132-PROCESA-IPINTEL SECTION.
055000     IF IP-ADDRESS NOT = SPACES
055100        ADD 1 TO WKS-IPINTEL-LONG
055200        MOVE IP-ADDRESS TO WKS-IPI-DIR(WKS-IPINTEL-LONG)
055300        MOVE IP-COUNTRY TO WKS-IPI-PAIS(WKS-IPINTEL-LONG)
055400        MOVE IP-ORG     TO WKS-IPI-ORG(WKS-IPINTEL-LONG)
055500        MOVE IP-ORG     TO WKS-IPI-ORG-MIN(WKS-IPINTEL-LONG)
055600        INSPECT WKS-IPI-ORG-MIN(WKS-IPINTEL-LONG) CONVERTING
055700                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
055800             TO 'abcdefghijklmnopqrstuvwxyz'
055900        ADD 1 TO WKS-CONT-IPINTEL-LEIDOS
056000     END-IF
056100     PERFORM 131-LEE-IPINTEL.
056200 132-PROCESA-IPINTEL-E. EXIT.
056300******************************************************************
056400*          C I C L O   D E   T R A N S A C C I O N E S           *
056500******************************************************************
056600 200-LEE-SIGNUP SECTION.
056700     READ SIGNUP
056800          AT END SET FIN-SIGNUP TO TRUE
056900     END-READ
057000     IF NOT FIN-SIGNUP
057100        ADD 1 TO WKS-CONT-SIGNUP-LEIDOS
057200     END-IF.
057300 200-LEE-SIGNUP-E. EXIT.
057400
057500 205-PROCESA-TRANSACCIONES SECTION.
057600     PERFORM 210-VALIDA-SINTAXIS-CORREO
057700     IF CORREO-VALIDO
057800        PERFORM 220-SEPARA-CORREO
057900        PERFORM 225-NORMALIZA-ALIAS
058000        MOVE 0 TO WKS-SCORE
058100        MOVE 'N' TO WKS-DISPOSABLE-F WKS-VELOCITY-F
058200                     WKS-ALIAS-F WKS-VPN-F WKS-PROXY-F
058300                     WKS-DATACENTER-F WKS-NEW-DOMAIN-F
058400        MOVE 'Y' TO WKS-MX-FOUND-F
058500        MOVE SPACES TO WKS-PATTERN-F
058600        MOVE 99999 TO WKS-AGE-DAYS-F
058700        MOVE 0 TO WKS-ENTROPY-F
058800        PERFORM 230-EVALUA-DESCARTABLE
058900        PERFORM 240-EVALUA-MX
059000        PERFORM 250-CALCULA-ENTROPIA
059100        PERFORM 260-EVALUA-VELOCIDAD
059200        PERFORM 270-CLASIFICA-IP
059300        PERFORM 280-EVALUA-EDAD-DOMINIO
059400        PERFORM 290-DETECTA-PATRONES
059500        PERFORM 295-CLASIFICA-RIESGO
059600        PERFORM 298-ESCRIBE-RESULTADO
059700        PERFORM 299-ACTUALIZA-RECIENTES
059800     END-IF
059900     PERFORM 200-LEE-SIGNUP.
060000 205-PROCESA-TRANSACCIONES-E. EXIT.
060100******************************************************************
060200*          V A L I D A D O R   D E   S I N T A X I S             *
060300******************************************************************
060400 210-VALIDA-SINTAXIS-CORREO SECTION.
060500     SET CORREO-VALIDO TO TRUE
060600     MOVE SPACES TO WKS-MOTIVO-RECHAZO
060700     MOVE 0 TO WKS-CONT-ARROBA WKS-POS-ARROBA
060800     INSPECT SU-EMAIL TALLYING WKS-CONT-ARROBA
060900             FOR ALL '@'
061000     PERFORM 211-BUSCA-ARROBA
061100             VARYING WKS-POS-ARROBA FROM 1 BY 1
061200             UNTIL WKS-POS-ARROBA > 60
061300                OR SU-EMAIL(WKS-POS-ARROBA:1) = '@'
061400     PERFORM 212-CALCULA-LARGO-EMAIL
061500             VARYING WKS-LARGO-EMAIL FROM 60 BY -1
061600             UNTIL WKS-LARGO-EMAIL = 0
061700                OR SU-EMAIL(WKS-LARGO-EMAIL:1) NOT = SPACE
061800     IF WKS-CONT-ARROBA NOT = 1
061900        SET CORREO-INVALIDO TO TRUE
062000        MOVE 'INVALID EMAIL FORMAT' TO WKS-MOTIVO-RECHAZO
062100     END-IF
062200     IF CORREO-VALIDO AND
062300        (WKS-POS-ARROBA = 1 OR WKS-POS-ARROBA = WKS-LARGO-EMAIL)
062400        SET CORREO-INVALIDO TO TRUE
062500        MOVE 'INVALID EMAIL FORMAT' TO WKS-MOTIVO-RECHAZO
062600     END-IF
062700     IF CORREO-VALIDO
062800        PERFORM 213-VALIDA-LOCAL
062900     END-IF
063000     IF CORREO-VALIDO
063100        PERFORM 214-VALIDA-DOMINIO
063200     END-IF
063300     IF NOT CORREO-VALIDO
063400        PERFORM 215-ESCRIBE-RECHAZO
063500     END-IF.
063600 210-VALIDA-SINTAXIS-CORREO-E. EXIT.
063700
063800 211-BUSCA-ARROBA SECTION.
063900     MOVE SPACE TO WKS-NADA.
064000 211-BUSCA-ARROBA-E. EXIT.
064100
064200 212-CALCULA-LARGO-EMAIL SECTION.
064300     CONTINUE.
064400 212-CALCULA-LARGO-EMAIL-E. EXIT.
064500
064600 213-VALIDA-LOCAL SECTION.
064700     COMPUTE WKS-LARGO-LOCAL = WKS-POS-ARROBA - 1
064800     IF WKS-LARGO-LOCAL < 1 OR WKS-LARGO-LOCAL > 64
064900        SET CORREO-INVALIDO TO TRUE
065000        MOVE 'INVALID EMAIL FORMAT' TO WKS-MOTIVO-RECHAZO
065100     END-IF
065200     IF CORREO-VALIDO
065300        MOVE 0 TO WKS-CONT-PUNTOS
065400        INSPECT SU-EMAIL(1:WKS-LARGO-LOCAL) TALLYING
065500                WKS-CONT-PUNTOS FOR ALL SPACE
065600        IF WKS-CONT-PUNTOS NOT = 0
065700           SET CORREO-INVALIDO TO TRUE
065800           MOVE 'INVALID EMAIL FORMAT' TO WKS-MOTIVO-RECHAZO
065900        END-IF
066000     END-IF
066100     IF CORREO-VALIDO
066200        IF SU-EMAIL(1:1) = '.' OR
066300           SU-EMAIL(WKS-LARGO-LOCAL:1) = '.'
066400           SET CORREO-INVALIDO TO TRUE
066500           MOVE 'INVALID EMAIL FORMAT' TO WKS-MOTIVO-RECHAZO
066600        END-IF
066700     END-IF
066800     IF CORREO-VALIDO
066900        MOVE 0 TO WKS-CONT-PUNTOS
067000        INSPECT SU-EMAIL(1:WKS-LARGO-LOCAL) TALLYING
067100                WKS-CONT-PUNTOS FOR ALL '..'
067200        IF WKS-CONT-PUNTOS NOT = 0
067300           SET CORREO-INVALIDO TO TRUE
067400           MOVE 'INVALID EMAIL FORMAT' TO WKS-MOTIVO-RECHAZO
067500        END-IF
067600     END-IF.
067700 213-VALIDA-LOCAL-E. EXIT.
067800
067900 214-VALIDA-DOMINIO SECTION.
068000     COMPUTE WKS-LARGO-DOMINIO =
068100             WKS-LARGO-EMAIL - WKS-POS-ARROBA
068200     IF WKS-LARGO-DOMINIO < 1
068300        SET CORREO-INVALIDO TO TRUE
068400        MOVE 'INVALID EMAIL FORMAT' TO WKS-MOTIVO-RECHAZO
068500     END-IF
068600     IF CORREO-VALIDO
068700        MOVE 0 TO WKS-CONT-PUNTOS
068800        INSPECT SU-EMAIL(WKS-POS-ARROBA + 1:WKS-LARGO-DOMINIO)
068900                TALLYING WKS-CONT-PUNTOS FOR ALL SPACE
069000        IF WKS-CONT-PUNTOS NOT = 0
069100           SET CORREO-INVALIDO TO TRUE
069200           MOVE 'INVALID EMAIL FORMAT' TO WKS-MOTIVO-RECHAZO
069300        END-IF
069400     END-IF
069500     IF CORREO-VALIDO
069600        MOVE 0 TO WKS-CONT-PUNTOS
069700        INSPECT SU-EMAIL(WKS-POS-ARROBA + 1:WKS-LARGO-DOMINIO)
069800                TALLYING WKS-CONT-PUNTOS FOR ALL '.'
069900        IF WKS-CONT-PUNTOS = 0
070000           SET CORREO-INVALIDO TO TRUE
070100           MOVE 'INVALID EMAIL FORMAT' TO WKS-MOTIVO-RECHAZO
070200        END-IF
070300     END-IF
070400     IF CORREO-VALIDO
070500        IF SU-EMAIL(WKS-POS-ARROBA + 1:1) = '.' OR
070600           SU-EMAIL(WKS-POS-ARROBA + 1:1) = '-' OR
070700           SU-EMAIL(WKS-LARGO-EMAIL:1) = '.' OR
070800           SU-EMAIL(WKS-LARGO-EMAIL:1) = '-'
070900           SET CORREO-INVALIDO TO TRUE
071000           MOVE 'INVALID EMAIL FORMAT' TO WKS-MOTIVO-RECHAZO
071100        END-IF
071200     END-IF.
071300 214-VALIDA-DOMINIO-E. EXIT.
071400
071500 215-ESCRIBE-RECHAZO SECTION.
071600     MOVE SU-EMAIL         TO RJ-EMAIL
071700     MOVE WKS-MOTIVO-RECHAZO TO RJ-REASON
071800     WRITE REG-RECHAZO
071900     ADD 1 TO WKS-CONT-RECHAZADOS.
072000 215-ESCRIBE-RECHAZO-E. EXIT.
072100******************************************************************
072200*    S E P A R A C I O N   D E   C O R R E O   E N   P A R T E S *
072300******************************************************************
072400 220-SEPARA-CORREO SECTION.
072500     MOVE SPACES TO WKS-LOCAL WKS-DOMINIO
072600     MOVE SU-EMAIL(1:WKS-LARGO-LOCAL) TO WKS-LOCAL
072700     MOVE SU-EMAIL(WKS-POS-ARROBA + 1:WKS-LARGO-DOMINIO)
072800          TO WKS-DOMINIO
072900     INSPECT WKS-DOMINIO CONVERTING
073000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
073100          TO 'abcdefghijklmnopqrstuvwxyz'.
073200 220-SEPARA-CORREO-E. EXIT.
073300******************************************************************
073400*          N O R M A L I Z A C I O N   D E L   A L I A S         *
073500******************************************************************
073600 225-NORMALIZA-ALIAS SECTION.
073700     MOVE 0 TO WKS-POS-MAS
073800     PERFORM 226-BUSCA-MAS
073900             VARYING WKS-POS-MAS FROM 1 BY 1
074000             UNTIL WKS-POS-MAS > WKS-LARGO-LOCAL
074100                OR WKS-LOCAL(WKS-POS-MAS:1) = '+'
074200     MOVE SPACES TO WKS-LOCAL-NORM
074300     IF WKS-POS-MAS > WKS-LARGO-LOCAL
074400        MOVE WKS-LOCAL(1:WKS-LARGO-LOCAL) TO WKS-LOCAL-NORM
074500        MOVE WKS-LARGO-LOCAL TO WKS-LARGO-LOCAL-NORM
074600     ELSE
074700        MOVE 'Y' TO WKS-ALIAS-F
074800        COMPUTE WKS-LARGO-LOCAL-NORM = WKS-POS-MAS - 1
074900        MOVE WKS-LOCAL(1:WKS-LARGO-LOCAL-NORM) TO
075000             WKS-LOCAL-NORM
075100     END-IF
075200     MOVE SPACES TO WKS-NORM-EMAIL
075300     STRING WKS-LOCAL-NORM   DELIMITED BY SPACE
075400            '@'              DELIMITED BY SIZE
075500            WKS-DOMINIO      DELIMITED BY SPACE
075600            INTO WKS-NORM-EMAIL.
075700 225-NORMALIZA-ALIAS-E. EXIT.
075800
075900 226-BUSCA-MAS SECTION.
076000     MOVE SPACE TO WKS-NADA.
076100 226-BUSCA-MAS-E. EXIT.
076200******************************************************************
076300*     C A P A   2   -   D O M I N I O   D E S C A R T A B L E    *
076400******************************************************************
076500 230-EVALUA-DESCARTABLE SECTION.
076600     SET WKS-ENCONTRADO TO 0
076700     IF WKS-DESCART-LONG NOT = 0
076800        SET WKS-DI TO 1
076900        SEARCH ALL WKS-DATOS-DESCART
077000           AT END
077100               CONTINUE
077200           WHEN WKS-DESCART-DOM(WKS-DI) = WKS-DOMINIO
077300               MOVE 'Y' TO WKS-DISPOSABLE-F
077400               ADD 90 TO WKS-SCORE
077500               ADD 1 TO WKS-CONT-DESCART-HITS
077600        END-SEARCH
077700     END-IF.
077800 230-EVALUA-DESCARTABLE-E. EXIT.
077900******************************************************************
078000*     C A P A   3   -   R E G I S T R O   M X                    *
078100******************************************************************
078200 240-EVALUA-MX SECTION.
078300     SET WKS-ENCONTRADO TO 0
078400     SET WKS-GI TO 1
078500     IF WKS-DOMREG-LONG NOT = 0
078600        SEARCH ALL WKS-DATOS-DOMREG
078700           AT END
078800               CONTINUE
078900           WHEN WKS-DOMREG-DOM(WKS-GI) = WKS-DOMINIO
079000               SET TABLA-ENCONTRO TO TRUE
079100        END-SEARCH
079200     END-IF
079300     MOVE WKS-ENCONTRADO TO WKS-DOM-REGISTRO-SW
079400     IF TABLA-ENCONTRO
079500        IF WKS-DOMREG-MX(WKS-GI) = 'N'
079600           MOVE 'N' TO WKS-MX-FOUND-F
079700           ADD 100 TO WKS-SCORE
079800        ELSE
079900           MOVE 'Y' TO WKS-MX-FOUND-F
080000        END-IF
080100     ELSE
080200        MOVE 'N' TO WKS-MX-FOUND-F
080300        ADD 100 TO WKS-SCORE
080400     END-IF.
080500 240-EVALUA-MX-E. EXIT.
080600******************************************************************
080700*     C A P A   4   -   E N T R O P I A   D E   S H A N N O N    *
080800******************************************************************
080900 250-CALCULA-ENTROPIA SECTION.
081000     MOVE 0 TO WKS-ENT-TABLA-LONG WKS-ENT-SIN-REDONDEO
081100     IF WKS-LARGO-LOCAL NOT = 0
081200        PERFORM 251-ACUMULA-FRECUENCIA
081300                VARYING WKS-ENT-I FROM 1 BY 1
081400                UNTIL WKS-ENT-I > WKS-LARGO-LOCAL
081500        PERFORM 252-SUMA-ENTROPIA
081600                VARYING WKS-ENT-J FROM 1 BY 1
081700                UNTIL WKS-ENT-J > WKS-ENT-TABLA-LONG
081800     END-IF
081900     COMPUTE WKS-ENTROPY-F ROUNDED = WKS-ENT-SIN-REDONDEO
082000     IF WKS-ENT-SIN-REDONDEO > 4.5
082100        ADD 30 TO WKS-SCORE
082200     END-IF.
082300 250-CALCULA-ENTROPIA-E. EXIT.
082400
082500 251-ACUMULA-FRECUENCIA SECTION.
082600     SET WKS-ENCONTRADO TO 0
082700     SET WKS-EI TO 1
082800     PERFORM 253-COMPARA-FRECUENCIA
082900             VARYING WKS-EI FROM 1 BY 1
083000             UNTIL WKS-EI > WKS-ENT-TABLA-LONG
083100                OR TABLA-ENCONTRO
083200     IF NOT TABLA-ENCONTRO
083300        ADD 1 TO WKS-ENT-TABLA-LONG
083400        MOVE WKS-LOCAL(WKS-ENT-I:1) TO
083500             WKS-ENT-FREQ-CHAR(WKS-ENT-TABLA-LONG)
083600        MOVE 1 TO WKS-ENT-FREQ-CONT(WKS-ENT-TABLA-LONG)
083700     END-IF.
083800 251-ACUMULA-FRECUENCIA-E. EXIT.
083900
084000 253-COMPARA-FRECUENCIA SECTION.
084100     IF WKS-ENT-FREQ-CHAR(WKS-EI) = WKS-LOCAL(WKS-ENT-I:1)
084200        SET TABLA-ENCONTRO TO TRUE
084300        ADD 1 TO WKS-ENT-FREQ-CONT(WKS-EI)
084400     END-IF.
084500 253-COMPARA-FRECUENCIA-E. EXIT.
084600
084700 252-SUMA-ENTROPIA SECTION.
084800     COMPUTE WKS-ENT-PROB =
084900             WKS-ENT-FREQ-CONT(WKS-ENT-J) / WKS-LARGO-LOCAL
085000     COMPUTE WKS-ENT-LOGP =
085100             FUNCTION LOG(WKS-ENT-PROB) / WKS-LN-2
085200     COMPUTE WKS-ENT-SIN-REDONDEO =
085300             WKS-ENT-SIN-REDONDEO - (WKS-ENT-PROB * WKS-ENT-LOGP).
085400 252-SUMA-ENTROPIA-E. EXIT.
085500******************************************************************
085600*     C A P A   5   -   V E L O C I D A D                        *
085700******************************************************************
085800 260-EVALUA-VELOCIDAD SECTION.
085900     SET WKS-VI TO 1
086000     SEARCH WKS-DATOS-VELOC-IP
086100        AT END
086200            ADD 1 TO WKS-VELOC-IP-LONG
086300            SET WKS-VI TO WKS-VELOC-IP-LONG
086400            MOVE SU-IP-ADDRESS TO WKS-VIP-DIR(WKS-VI)
086500            MOVE 1 TO WKS-VIP-CONTADOR(WKS-VI)
086600        WHEN WKS-VIP-DIR(WKS-VI) = SU-IP-ADDRESS
086700            ADD 1 TO WKS-VIP-CONTADOR(WKS-VI)
086800     END-SEARCH
086900     IF WKS-VIP-CONTADOR(WKS-VI) > 10
087000        MOVE 'Y' TO WKS-VELOCITY-F
087100        ADD 40 TO WKS-SCORE
087200        ADD 1 TO WKS-CONT-VELOCIDAD
087300     END-IF
087400     IF WKS-DOMINIO NOT = 'gmail.com' AND
087500        WKS-DOMINIO NOT = 'yahoo.com' AND
087600        WKS-DOMINIO NOT = 'outlook.com' AND
087700        WKS-DOMINIO NOT = 'hotmail.com' AND
087800        WKS-DOMINIO NOT = 'icloud.com'
087900        SET WKS-VD TO 1
088000        SEARCH WKS-DATOS-VELOC-DOM
088100           AT END
088200               ADD 1 TO WKS-VELOC-DOM-LONG
088300               SET WKS-VD TO WKS-VELOC-DOM-LONG
088400               MOVE WKS-DOMINIO TO WKS-VDM-DOM(WKS-VD)
088500               MOVE 1 TO WKS-VDM-CONTADOR(WKS-VD)
088600           WHEN WKS-VDM-DOM(WKS-VD) = WKS-DOMINIO
088700               ADD 1 TO WKS-VDM-CONTADOR(WKS-VD)
088800        END-SEARCH
088900     END-IF.
089000 260-EVALUA-VELOCIDAD-E. EXIT.
089100******************************************************************
089200*     C A P A   6   -   C L A S I F I C A C I O N   D E   I P    *
089300******************************************************************
089400 270-CLASIFICA-IP SECTION.
089500     SET IP-ES-PRIVADA TO FALSE
089600     IF SU-IP-ADDRESS(1:4) = '127.'    OR
089700        SU-IP-ADDRESS(1:8) = '192.168.' OR
089800        SU-IP-ADDRESS(1:3) = '10.'      OR
089900        SU-IP-ADDRESS = 'localhost'     OR
090000        SU-IP-ADDRESS = '::1'
090100        SET IP-ES-PRIVADA TO TRUE
090200     END-IF
090300     IF NOT IP-ES-PRIVADA AND SU-IP-ADDRESS(1:4) = '172.'
090400        MOVE SU-IP-ADDRESS(5:2) TO WKS-OCTETO-2
090500        IF SU-IP-ADDRESS(7:1) = '.' AND
090600           WKS-OCTETO-2 >= 16 AND WKS-OCTETO-2 <= 31
090700           SET IP-ES-PRIVADA TO TRUE
090800        END-IF
090900     END-IF
091000     IF NOT IP-ES-PRIVADA
091100        SET WKS-ENCONTRADO TO 0
091200        IF WKS-IPINTEL-LONG NOT = 0
091300           SET WKS-II TO 1
091400           SEARCH ALL WKS-DATOS-IPINTEL
091500              AT END
091600                  CONTINUE
091700              WHEN WKS-IPI-DIR(WKS-II) = SU-IP-ADDRESS
091800                  SET TABLA-ENCONTRO TO TRUE
091900           END-SEARCH
092000        END-IF
092100        IF TABLA-ENCONTRO
092200           SET WKS-PI TO 1
092300           PERFORM 271-BUSCA-PALABRA-CLAVE
092400                   VARYING WKS-PI FROM 1 BY 1
092500                   UNTIL WKS-PI > 13
092600        END-IF
092700        IF WKS-VPN-F = 'Y' OR WKS-PROXY-F = 'Y'
092800           ADD 50 TO WKS-SCORE
092900        ELSE
093000           IF WKS-DATACENTER-F = 'Y'
093100              ADD 30 TO WKS-SCORE
093200           END-IF
093300        END-IF
093400     END-IF.
093500 270-CLASIFICA-IP-E. EXIT.
093600
093700 271-BUSCA-PALABRA-CLAVE SECTION.
093800     MOVE 0 TO WKS-CONT-PUNTOS
093900     INSPECT WKS-IPI-ORG-MIN(WKS-II) TALLYING WKS-CONT-PUNTOS
094000             FOR ALL WKS-PALABRA(WKS-PI)
094100                     (1:WKS-PALABRA-LONG(WKS-PI))
094200     IF WKS-CONT-PUNTOS NOT = 0
094300        MOVE 'Y' TO WKS-DATACENTER-F
094400        IF WKS-PALABRA-VPN(WKS-PI) = 'S'
094500           MOVE 'Y' TO WKS-VPN-F
094600           MOVE 'Y' TO WKS-PROXY-F
094700        END-IF
094800     END-IF.
094900 271-BUSCA-PALABRA-CLAVE-E. EXIT.
095000******************************************************************
095100*     C A P A   7   -   E D A D   D E L   D O M I N I O          *
095200******************************************************************
095300 280-EVALUA-EDAD-DOMINIO SECTION.
095400     SET EDAD-DESCONOCIDA TO FALSE
095500     IF DOMINIO-REGISTRADO AND WKS-DOMREG-FEC(WKS-GI) NOT = 0
095600        MOVE WKS-DOMREG-FEC(WKS-GI) TO WKS-FECHA-DOM-TRABAJO
095700        COMPUTE WKS-EDAD-DIAS =
095800                FUNCTION INTEGER-OF-DATE(WKS-FECHA-CORRIDA)
095900              - FUNCTION INTEGER-OF-DATE(WKS-FECHA-DOM-TRABAJO)
096000        MOVE WKS-EDAD-DIAS TO WKS-AGE-DAYS-F
096100        IF WKS-EDAD-DIAS < 30
096200           MOVE 'Y' TO WKS-NEW-DOMAIN-F
096300           ADD 60 TO WKS-SCORE
096400        END-IF
096500     ELSE
096600        SET EDAD-DESCONOCIDA TO TRUE
096700        MOVE 99999 TO WKS-AGE-DAYS-F
096800     END-IF.
096900 280-EVALUA-EDAD-DOMINIO-E. EXIT.
097000******************************************************************
097100*     C A P A   8   -   D E T E C C I O N   D E   P A T R O N E S*
097200******************************************************************
097300 290-DETECTA-PATRONES SECTION.
097400     SET ES-SECUENCIAL TO FALSE
097500     SET ES-SUFIJO     TO FALSE
097600     SET ES-SIMILAR    TO FALSE
097700     PERFORM 291-VERIFICA-SECUENCIAL
097800     IF NOT ES-SECUENCIAL
097900        PERFORM 292-LIMPIA-LOCAL
098000        PERFORM 293-VERIFICA-SUFIJO
098100     END-IF
098200     PERFORM 294-VERIFICA-SIMILARES
098300     EVALUATE TRUE
098400        WHEN ES-SECUENCIAL
098500            MOVE 'SEQUENTIAL       ' TO WKS-PATTERN-F
098600            ADD 40 TO WKS-SCORE
098700        WHEN ES-SUFIJO
098800            MOVE 'NUMBER_SUFFIX    ' TO WKS-PATTERN-F
098900            ADD 25 TO WKS-SCORE
099000        WHEN ES-SIMILAR
099100            MOVE 'SIMILAR_TO_RECENT' TO WKS-PATTERN-F
099200        WHEN OTHER
099300            MOVE SPACES TO WKS-PATTERN-F
099400     END-EVALUATE
099500     IF ES-SIMILAR
099600        ADD 35 TO WKS-SCORE
099700     END-IF.
099800 290-DETECTA-PATRONES-E. EXIT.
099900
100000 291-VERIFICA-SECUENCIAL SECTION.
100100     IF WKS-LARGO-LOCAL > 1 AND
100200        WKS-LOCAL(WKS-LARGO-LOCAL:1) IS NUMERIC
100300        SET TODO-LETRAS TO TRUE
100400        PERFORM 296-VERIFICA-LETRA
100500                VARYING WKS-PAT-I FROM 1 BY 1
100600                UNTIL WKS-PAT-I > WKS-LARGO-LOCAL - 1
100700                   OR NOT TODO-LETRAS
100800        IF TODO-LETRAS
100900           SET ES-SECUENCIAL TO TRUE
101000        END-IF
101100     END-IF.
101200 291-VERIFICA-SECUENCIAL-E. EXIT.
101300
101400 296-VERIFICA-LETRA SECTION.
101500     IF WKS-LOCAL(WKS-PAT-I:1) NOT ALPHABETIC
101600        SET TODO-LETRAS TO FALSE
101700     END-IF.
101800 296-VERIFICA-LETRA-E. EXIT.
101900
102000 292-LIMPIA-LOCAL SECTION.
102100     MOVE SPACES TO WKS-PAT-LIMPIO
102200     MOVE 0 TO WKS-PAT-LARGO-LIMPIO
102300     PERFORM 297-FILTRA-CARACTER
102400             VARYING WKS-PAT-I FROM 1 BY 1
102500             UNTIL WKS-PAT-I > WKS-LARGO-LOCAL.
102600 292-LIMPIA-LOCAL-E. EXIT.
102700
102800 297-FILTRA-CARACTER SECTION.
102900     IF WKS-LOCAL(WKS-PAT-I:1) NOT = '.' AND
103000        WKS-LOCAL(WKS-PAT-I:1) NOT = '_' AND
103100        WKS-LOCAL(WKS-PAT-I:1) NOT = '-'
103200        ADD 1 TO WKS-PAT-LARGO-LIMPIO
103300        MOVE WKS-LOCAL(WKS-PAT-I:1) TO
103400             WKS-PAT-LIMPIO(WKS-PAT-LARGO-LIMPIO:1)
103500     END-IF.
103600 297-FILTRA-CARACTER-E. EXIT.
103700
103800 293-VERIFICA-SUFIJO SECTION.
103900     MOVE 0 TO WKS-PAT-DIGITOS-FINALES
104000     IF WKS-PAT-LARGO-LIMPIO > 0
104100        SET WKS-PAT-J TO WKS-PAT-LARGO-LIMPIO
104200        PERFORM 298-CUENTA-DIGITO-FINAL
104300                VARYING WKS-PAT-J FROM WKS-PAT-LARGO-LIMPIO
104400                BY -1
104500                UNTIL WKS-PAT-J = 0
104600                   OR WKS-PAT-LIMPIO(WKS-PAT-J:1) NOT NUMERIC
104700        IF WKS-PAT-DIGITOS-FINALES >= 2 AND
104800           WKS-PAT-DIGITOS-FINALES < WKS-PAT-LARGO-LIMPIO
104900           SET TODO-LETRAS TO TRUE
105000           COMPUTE WKS-PAT-J =
105100                   WKS-PAT-LARGO-LIMPIO -
105200                   WKS-PAT-DIGITOS-FINALES
105300           PERFORM 299-VERIFICA-LETRA-LIMPIA
105400                   VARYING WKS-PAT-I FROM 1 BY 1
105500                   UNTIL WKS-PAT-I > WKS-PAT-J
105600                      OR NOT TODO-LETRAS
105700           IF TODO-LETRAS
105800              SET ES-SUFIJO TO TRUE
105900           END-IF
106000        END-IF
106100     END-IF.
106200 293-VERIFICA-SUFIJO-E. EXIT.
106300
106400 298-CUENTA-DIGITO-FINAL SECTION.
106500     ADD 1 TO WKS-PAT-DIGITOS-FINALES.
106600 298-CUENTA-DIGITO-FINAL-E. EXIT.
106700
106800 299-VERIFICA-LETRA-LIMPIA SECTION.
106900     IF WKS-PAT-LIMPIO(WKS-PAT-I:1) NOT ALPHABETIC
107000        SET TODO-LETRAS TO FALSE
107100     END-IF.
107200 299-VERIFICA-LETRA-LIMPIA-E. EXIT.
107300
107400 294-VERIFICA-SIMILARES SECTION.
107500     MOVE 0 TO WKS-LEV-RATIO-MAX
107600     MOVE WKS-NORM-EMAIL TO WKS-LEV-A
107700     INSPECT WKS-LEV-A CONVERTING
107800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
107900          TO 'abcdefghijklmnopqrstuvwxyz'
108000     IF WKS-RECIENTES-LONG NOT = 0
108100        SET WKS-RI TO 1
108200        PERFORM 301-COMPARA-RECIENTE
108300                VARYING WKS-RI FROM 1 BY 1
108400                UNTIL WKS-RI > WKS-RECIENTES-LONG
108500     END-IF
108600     IF WKS-LEV-RATIO-MAX >= 0.85 AND WKS-LEV-RATIO-MAX < 0.99
108700        SET ES-SIMILAR TO TRUE
108800     END-IF.
108900 294-VERIFICA-SIMILARES-E. EXIT.
109000
109100 301-COMPARA-RECIENTE SECTION.
109200     MOVE WKS-REC-EMAIL(WKS-RI) TO WKS-LEV-B
109300     INSPECT WKS-LEV-B CONVERTING
109400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
109500          TO 'abcdefghijklmnopqrstuvwxyz'
109600     PERFORM 296-CALCULA-LEVENSHTEIN
109700     IF WKS-LEV-RATIO > WKS-LEV-RATIO-MAX
109800        MOVE WKS-LEV-RATIO TO WKS-LEV-RATIO-MAX
109900     END-IF.
110000 301-COMPARA-RECIENTE-E. EXIT.
110100******************************************************************
110200*     D I S T A N C I A   D E   L E V E N S H T E I N            *
110300******************************************************************
110400 296-CALCULA-LEVENSHTEIN SECTION.
110500     PERFORM 302-LARGO-A
110600             VARYING WKS-LEV-LARGO-A FROM 60 BY -1
110700             UNTIL WKS-LEV-LARGO-A = 0
110800                OR WKS-LEV-A(WKS-LEV-LARGO-A:1) NOT = SPACE
110900     PERFORM 303-LARGO-B
111000             VARYING WKS-LEV-LARGO-B FROM 60 BY -1
111100             UNTIL WKS-LEV-LARGO-B = 0
111200                OR WKS-LEV-B(WKS-LEV-LARGO-B:1) NOT = SPACE
111300     PERFORM 304-INICIALIZA-FILA-0
111400             VARYING WKS-LEV-J FROM 0 BY 1
111500             UNTIL WKS-LEV-J > WKS-LEV-LARGO-B
111600     PERFORM 305-INICIALIZA-COLUMNA-0
111700             VARYING WKS-LEV-I FROM 0 BY 1
111800             UNTIL WKS-LEV-I > WKS-LEV-LARGO-A
111900     PERFORM 306-RECORRE-FILAS
112000             VARYING WKS-LEV-I FROM 1 BY 1
112100             UNTIL WKS-LEV-I > WKS-LEV-LARGO-A
112200     MOVE WKS-LEV-VALOR(WKS-LEV-LARGO-A + 1, WKS-LEV-LARGO-B + 1)
112300          TO WKS-LEV-DISTANCIA
112400     IF WKS-LEV-LARGO-A + WKS-LEV-LARGO-B = 0
112500        MOVE 1 TO WKS-LEV-RATIO
112600     ELSE
112700        COMPUTE WKS-LEV-RATIO =
112800           1 - (WKS-LEV-DISTANCIA /
112900                (WKS-LEV-LARGO-A + WKS-LEV-LARGO-B))
113000     END-IF.
113100 296-CALCULA-LEVENSHTEIN-E. EXIT.
113200
113300 302-LARGO-A SECTION.
113400     MOVE SPACE TO WKS-NADA.
113500 302-LARGO-A-E. EXIT.
113600
113700 303-LARGO-B SECTION.
113800     MOVE SPACE TO WKS-NADA.
113900 303-LARGO-B-E. EXIT.
114000
114100 304-INICIALIZA-FILA-0 SECTION.
114200     MOVE WKS-LEV-J TO WKS-LEV-VALOR(1, WKS-LEV-J + 1).
114300 304-INICIALIZA-FILA-0-E. EXIT.
114400
114500 305-INICIALIZA-COLUMNA-0 SECTION.
114600     MOVE WKS-LEV-I TO WKS-LEV-VALOR(WKS-LEV-I + 1, 1).
114700 305-INICIALIZA-COLUMNA-0-E. EXIT.
114800
114900 306-RECORRE-FILAS SECTION.
115000     PERFORM 307-RECORRE-COLUMNAS
115100             VARYING WKS-LEV-J FROM 1 BY 1
115200             UNTIL WKS-LEV-J > WKS-LEV-LARGO-B.
115300 306-RECORRE-FILAS-E. EXIT.
115400
115500 307-RECORRE-COLUMNAS SECTION.
115600     IF WKS-LEV-A(WKS-LEV-I:1) = WKS-LEV-B(WKS-LEV-J:1)
115700        MOVE 0 TO WKS-LEV-COSTO-SUST
115800     ELSE
115900        MOVE 2 TO WKS-LEV-COSTO-SUST
116000     END-IF
116100     MOVE WKS-LEV-VALOR(WKS-LEV-I, WKS-LEV-J + 1)
116200          TO WKS-LEV-MINIMO
116300     ADD 1 TO WKS-LEV-MINIMO
116400     IF WKS-LEV-VALOR(WKS-LEV-I + 1, WKS-LEV-J) + 1
116500           < WKS-LEV-MINIMO
116600        COMPUTE WKS-LEV-MINIMO =
116700                WKS-LEV-VALOR(WKS-LEV-I + 1, WKS-LEV-J) + 1
116800     END-IF
116900     IF WKS-LEV-VALOR(WKS-LEV-I, WKS-LEV-J) +
117000           WKS-LEV-COSTO-SUST < WKS-LEV-MINIMO
117100        COMPUTE WKS-LEV-MINIMO =
117200                WKS-LEV-VALOR(WKS-LEV-I, WKS-LEV-J) +
117300                WKS-LEV-COSTO-SUST
117400     END-IF
117500     MOVE WKS-LEV-MINIMO TO
117600          WKS-LEV-VALOR(WKS-LEV-I + 1, WKS-LEV-J + 1).
117700 307-RECORRE-COLUMNAS-E. EXIT.
117800******************************************************************
117900*     C L A S I F I C A C I O N   Y   E S C R I T U R A          *
118000******************************************************************
118100 295-CLASIFICA-RIESGO SECTION.
118200     IF WKS-SCORE > 100
118300        MOVE 100 TO WKS-SCORE
118400     END-IF.
118500 295-CLASIFICA-RIESGO-E. EXIT.
118600
118700 298-ESCRIBE-RESULTADO SECTION.
118800     MOVE SU-EMAIL         TO RS-EMAIL
118900     MOVE WKS-NORM-EMAIL   TO RS-NORM-EMAIL
119000     MOVE WKS-SCORE        TO RS-SCORE
119100     MOVE WKS-DISPOSABLE-F TO RS-DISPOSABLE
119200     MOVE WKS-MX-FOUND-F   TO RS-MX-FOUND
119300     MOVE WKS-ENTROPY-F    TO RS-ENTROPY
119400     MOVE WKS-VELOCITY-F   TO RS-VELOCITY
119500     MOVE WKS-ALIAS-F      TO RS-ALIAS
119600     MOVE WKS-VPN-F        TO RS-VPN
119700     MOVE WKS-PROXY-F      TO RS-PROXY
119800     MOVE WKS-DATACENTER-F TO RS-DATACENTER
119900     MOVE WKS-NEW-DOMAIN-F TO RS-NEW-DOMAIN
120000     MOVE WKS-AGE-DAYS-F   TO RS-AGE-DAYS
120100     MOVE WKS-PATTERN-F    TO RS-PATTERN
120200     EVALUATE TRUE
120300        WHEN WKS-SCORE <= 30
120400           SET RS-NIVEL-BAJO  TO TRUE
120500           MOVE 'ALLOW    '   TO RS-ACTION
120600           ADD 1 TO WKS-CONT-BAJO
120700        WHEN WKS-SCORE <= 70
120800           SET RS-NIVEL-MEDIO TO TRUE
120900           MOVE 'CHALLENGE' TO RS-ACTION
121000           ADD 1 TO WKS-CONT-MEDIO
121100        WHEN OTHER
121200           SET RS-NIVEL-ALTO  TO TRUE
121300           MOVE 'BLOCK    '   TO RS-ACTION
121400           ADD 1 TO WKS-CONT-ALTO
121500     END-EVALUATE
121600     WRITE REG-RESULTADO
121700     ADD 1 TO WKS-CONT-ESCRITOS.
121800 298-ESCRIBE-RESULTADO-E. EXIT.
121900******************************************************************
122000*     A C T U A L I Z A   T A B L A   D E   R E C I E N T E S    *
122100******************************************************************
122200 299-ACTUALIZA-RECIENTES SECTION.
122300     IF WKS-RECIENTES-LONG < 100
122400        ADD 1 TO WKS-RECIENTES-LONG
122500     END-IF
122600     IF WKS-RECIENTES-LONG > 1
122700        SET WKS-RI TO WKS-RECIENTES-LONG
122800        PERFORM 300-DESPLAZA-RECIENTE
122900                VARYING WKS-RI FROM WKS-RECIENTES-LONG
123000                BY -1
123100                UNTIL WKS-RI < 2
123200     END-IF
123300     MOVE WKS-NORM-EMAIL TO WKS-REC-EMAIL(1).
123400 299-ACTUALIZA-RECIENTES-E. EXIT.
123500
123600 300-DESPLAZA-RECIENTE SECTION.
123700     MOVE WKS-REC-EMAIL(WKS-RI - 1) TO WKS-REC-EMAIL(WKS-RI).
123800 300-DESPLAZA-RECIENTE-E. EXIT.
123900******************************************************************
124000*          R E P O R T E   D E   C O N T R O L                   *
124100******************************************************************
124200 800-ESTADISTICAS SECTION.
124300     MOVE 'RGWB1B01' TO LT1-PROGRAMA
124400     WRITE LIN-TITULO1 AFTER ADVANCING C01
124500     MOVE WKS-FECHA-IMPRESA TO LT2-FECHA
124600     WRITE LIN-TITULO2 AFTER ADVANCING 1 LINE
124700     WRITE LIN-SEPARADOR AFTER ADVANCING 1 LINE
124800     MOVE 'DOMINIOS DESCARTABLES CARGADOS'      TO DET-ETIQUETA
124900     MOVE WKS-CONT-DESCART-LEIDOS TO DET-VALOR
125000     WRITE LIN-DETALLE AFTER ADVANCING 2 LINES
125100     MOVE 'REGISTROS DE DOMINIO CARGADOS'        TO DET-ETIQUETA
125200     MOVE WKS-CONT-DOMREG-LEIDOS TO DET-VALOR
125300     WRITE LIN-DETALLE AFTER ADVANCING 1 LINE
125400     MOVE 'REGISTROS DE INTELIGENCIA IP CARGADOS' TO DET-ETIQUETA
125500     MOVE WKS-CONT-IPINTEL-LEIDOS TO DET-VALOR
125600     WRITE LIN-DETALLE AFTER ADVANCING 1 LINE
125700     MOVE 'SOLICITUDES DE ALTA LEIDAS'           TO DET-ETIQUETA
125800     MOVE WKS-CONT-SIGNUP-LEIDOS TO DET-VALOR
125900     WRITE LIN-DETALLE AFTER ADVANCING 2 LINES
126000     MOVE 'RECHAZADAS POR SINTAXIS'               TO DET-ETIQUETA
126100     MOVE WKS-CONT-RECHAZADOS TO DET-VALOR
126200     WRITE LIN-DETALLE AFTER ADVANCING 1 LINE
126300     MOVE 'RESULTADOS ESCRITOS'                   TO DET-ETIQUETA
126400     MOVE WKS-CONT-ESCRITOS TO DET-VALOR
126500     WRITE LIN-DETALLE AFTER ADVANCING 1 LINE
126600     MOVE 'NIVEL BAJO / ALLOW'                     TO DET-ETIQUETA
126700     MOVE WKS-CONT-BAJO TO DET-VALOR
126800     WRITE LIN-DETALLE AFTER ADVANCING 1 LINE
126900     MOVE 'NIVEL MEDIO / CHALLENGE'                TO DET-ETIQUETA
127000     MOVE WKS-CONT-MEDIO TO DET-VALOR
127100     WRITE LIN-DETALLE AFTER ADVANCING 1 LINE
127200     MOVE 'NIVEL ALTO / BLOCK'                     TO DET-ETIQUETA
127300     MOVE WKS-CONT-ALTO TO DET-VALOR
127400     WRITE LIN-DETALLE AFTER ADVANCING 1 LINE
127500     MOVE 'VIOLACIONES DE VELOCIDAD'               TO DET-ETIQUETA
127600     MOVE WKS-CONT-VELOCIDAD TO DET-VALOR
127700     WRITE LIN-DETALLE AFTER ADVANCING 1 LINE
127800     MOVE 'CASOS DE DOMINIO DESCARTABLE'           TO DET-ETIQUETA
127900     MOVE WKS-CONT-DESCART-HITS TO DET-VALOR
128000     WRITE LIN-DETALLE AFTER ADVANCING 1 LINE
128100     WRITE LIN-SEPARADOR AFTER ADVANCING 2 LINES
128200     DISPLAY '****************************************'
128300     DISPLAY 'RGWB1B01 - CORRIDA FINALIZADA'
128400     DISPLAY '****************************************'.
128500 800-ESTADISTICAS-E. EXIT.
128600******************************************************************
128700*          C I E R R E   D E   A R C H I V O S                   *
128800******************************************************************
128900 900-CIERRA-ARCHIVOS SECTION.
129000     CLOSE SIGNUP DESCART DOMREG IPINTEL
129100           RESULT RECHAZO REPORTE.
129200 900-CIERRA-ARCHIVOS-E. EXIT.
