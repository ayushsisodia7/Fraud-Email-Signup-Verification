000100******************************************************************
000200*              COPYBOOK  RGDESW  -  DOMINIOS DESCARTABLES        *
000300*--------------------------------------------------------------*
000400*  TABLA MAESTRA DE DOMINIOS DE CORREO DESECHABLE (DE UN SOLO   *
000500*  USO).  ARCHIVO ORDENADO ASCENDENTE POR DD-DOMAIN, UN DOMINIO *
000600*  POR REGISTRO.  LONGITUD FIJA 40.                             *
000700******************************************************************
000800 01  REG-DESCARTABLE.
000900*        DOMINIO CONOCIDO COMO DESECHABLE, EN MINUSCULAS
001000     05  DD-DOMAIN                 PIC X(40).
