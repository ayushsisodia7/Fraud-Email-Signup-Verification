000100******************************************************************
000200*              COPYBOOK  RGREPW  -  REPORTE DE CONTROL           *
000300*--------------------------------------------------------------*
000400*  LINEAS DE IMPRESION DEL REPORTE DE CONTROL DE FIN DE CORRIDA *
000500*  DEL PROCESO DE ALTAS WEB.  IMPRESORA A 132 COLUMNAS, SIN     *
000600*  QUIEBRES DE CONTROL (EL ARCHIVO DE ENTRADA NO TRAE LLAVE DE  *
000700*  ORDEN).                                                      *
000800******************************************************************
000900 01  LIN-TITULO1.
001000     05  FILLER                    PIC X(10).
001100     05  LT1-PROGRAMA              PIC X(08).
001200     05  FILLER                    PIC X(05).
001300     05  LT1-TITULO                PIC X(40)
001400                 VALUE 'REPORTE DE CONTROL - ALTAS WEB (RGWB)'.
001500     05  FILLER                    PIC X(69).
001600
001700 01  LIN-TITULO2.
001800     05  FILLER                    PIC X(10).
001900     05  LT2-ETIQUETA              PIC X(20)
002000                 VALUE 'FECHA DE CORRIDA  : '.
002100     05  LT2-FECHA                 PIC X(10).
002200     05  FILLER                    PIC X(92).
002300
002400 01  LIN-SEPARADOR.
002500     05  LS-LINEA                  PIC X(131) VALUE ALL '='.
002600     05  FILLER                    PIC X(01).
002700
002800*        LINEA GENERICA DE DETALLE, UNA ETIQUETA Y UN CONTADOR
002900 01  LIN-DETALLE.
003000     05  FILLER                    PIC X(02).
003100     05  DET-ETIQUETA              PIC X(38).
003200     05  FILLER                    PIC X(02).
003300     05  DET-VALOR                 PIC Z,ZZZ,ZZ9.
003400     05  FILLER                    PIC X(81).
