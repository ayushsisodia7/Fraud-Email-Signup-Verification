000100******************************************************************
000200*              COPYBOOK  RGSIGW  -  ALTA WEB ENTRANTE            *
000300*--------------------------------------------------------------*
000400*  REGISTRO DE TRANSACCION DE ALTA (SIGNUP) TAL COMO LLEGA DEL  *
000500*  CANAL DE INSCRIPCION POR INTERNET.  UN REGISTRO POR INTENTO  *
000600*  DE ALTA.  LONGITUD FIJA 115.                                 *
000700******************************************************************
000800 01  REG-SIGNUP.
000900*        CORREO ELECTRONICO TAL COMO FUE DIGITADO POR EL CLIENTE
001000     05  SU-EMAIL                  PIC X(60).
001100*        DIRECCION IP DE ORIGEN, FORMATO DECIMAL PUNTEADO
001200     05  SU-IP-ADDRESS             PIC X(15).
001300*        IDENTIFICADOR DE NAVEGADOR/APP, SE TRASLADA SIN USO
001400     05  SU-USER-AGENT             PIC X(40).
