000100******************************************************************
000200*              COPYBOOK  RGIPIW  -  INTELIGENCIA DE IP           *
000300*--------------------------------------------------------------*
000400*  SUSTITUYE LA CONSULTA EN LINEA DE REPUTACION DE DIRECCIONES  *
000500*  IP.  UN REGISTRO POR DIRECCION CONOCIDA, ARCHIVO ORDENADO    *
000600*  ASCENDENTE POR IP-ADDRESS.  LONGITUD FIJA 75.                *
000700******************************************************************
000800 01  REG-IPINTEL.
000900*        DIRECCION IP, FORMATO DECIMAL PUNTEADO
001000     05  IP-ADDRESS                PIC X(15).
001100*        PAIS DE ORIGEN DE LA DIRECCION
001200     05  IP-COUNTRY                PIC X(20).
001300*        ORGANIZACION/RED PROPIETARIA DE LA DIRECCION
001400     05  IP-ORG                    PIC X(40).
