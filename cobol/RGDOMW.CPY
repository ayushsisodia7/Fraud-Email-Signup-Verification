000100******************************************************************
000200*              COPYBOOK  RGDOMW  -  REGISTRO DE DOMINIOS         *
000300*--------------------------------------------------------------*
000400*  SUSTITUYE LAS CONSULTAS WHOIS Y DE REGISTRO MX QUE ANTES SE  *
000500*  HACIAN EN LINEA.  UN REGISTRO POR DOMINIO CONOCIDO, ARCHIVO  *
000600*  ORDENADO ASCENDENTE POR DR-DOMAIN.  LONGITUD FIJA 49.        *
000700******************************************************************
000800 01  REG-DOMREG.
000900*        NOMBRE DE DOMINIO, EN MINUSCULAS
001000     05  DR-DOMAIN                 PIC X(40).
001100*        INDICADOR DE REGISTRO MX:  Y = EXISTE,  N = NO EXISTE
001200     05  DR-MX-FLAG                PIC X(01).
001300         88  DR-MX-EXISTE                   VALUE 'Y'.
001400         88  DR-MX-NO-EXISTE                VALUE 'N'.
001500*        FECHA DE CREACION/REGISTRO DEL DOMINIO, AAAAMMDD
001600*        CERO = FECHA DESCONOCIDA
001700     05  DR-CREATE-DATE            PIC 9(08).
